000100*                                                                         
000200*****************************************************************         
000300*                                                               *         
000400*                Months & Years Of Service                     *          
000500*                     Calculation                               *         
000600*                                                               *         
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200 program-id.             pydurmth.                                        
001300 author.                 V B Coen FBCS, FIDM, FIDPM.                      
001400 installation.           Applewood Computers.                             
001500 date-written.           31/10/1982.                                      
001600 date-compiled.                                                           
001700 security.               Copyright (C) 1976-2026 & later,                 
001800                          Vincent Bryan Coen.  Distributed under          
001900                          the GNU General Public License.  See            
002000                          the file COPYING for details.                   
002100*                                                                         
002200*    Remarks.            Given an employee's join date and the            
002300*                         run's business (today) date, counts the         
002400*                         whole months of service by stepping the         
002500*                         join date forward one month at a time           
002600*                         while it remains on or before the               
002700*                         business date - see BB039 in pysalc1.           
002800*                         Years of service = months / 12, truncate        
002900*                                                                         
003000*    Version.            See Prog-Name in WS.                             
003100*                                                                         
003200*    Called by.          pysalc1 (BB039-Calc-Service-Months).             
003300*                                                                         
003400*    Functions used.     None - deliberately no intrinsic                 
003500*                         FUNCTIONs, see Changes 09/02/26 below.          
003600*                                                                         
003700* Changes:                                                                
003800* 31/10/82 vbc - 1.00 Created as MAPS04, Date Validation /                
003900*                     Conversion for the screen date-entry work.          
004000* 05/02/02 vbc - 1.03 Converted to Year 2000, dd/mm/ccyy.                 
004100* 29/01/09 vbc - 1.10 Migration to Open Cobol, intrinsic FUNCTIONs        
004200*                     Test-Date-YYYYMMDD / integer-of-Date /              
004300*                     Date-of-integer adopted to do the heavy work        
004400* 16/04/24 vbc       Copyright notice update superseding all              
004500*                     previous notices.                                   
004600* 19/09/25 vbc - 3.3.00 Version update and builds reset.                  
004700* 09/02/26 vbc - 2.00 Rewritten from the ground up as PYDURMTH for        
004800*                     the salary batch conversion - no longer a           
004900*                     date-entry validator.  Intrinsic FUNCTIONs          
005000*                     removed (site standards now ban them in new         
005100*                     Payroll code); the CCYYMMDD month-stepping          
005200*                     loop below is hand-rolled arithmetic instead        
005300* 11/02/26 vbc - 2.01 Years-of-service output added for the roster        
005400*                     sort & long-service bonus (Business Rules 1         
005500*                     & 2).                                               
005600*                                                                         
005700******************************************************************        
005800*                                                                         
005900* Copyright Notice.                                                       
006000* ****************                                                        
006100*                                                                         
006200* This notice supersedes all prior copyright notices & was updated        
006300* 2024-04-16.                                                             
006400*                                                                         
006500* These files and programs are part of the Applewood Computers            
006600* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026        
006700* and later.  Distributed under the terms of the GNU General Publi        
006800* License, version 3 and later, for personal usage only and that          
006900* includes use within a business but excludes repackaging or resal        
007000*                                                                         
007100******************************************************************        
007200*                                                                         
007300 environment             division.                                        
007400*===============================                                          
007500*                                                                         
007600 copy "envdiv.cob".                                                       
007700 input-output            section.                                         
007800 file-control.                                                            
007900*                                                                         
008000 data                    division.                                        
008100*===============================                                          
008200*                                                                         
008300 working-storage         section.                                         
008400*------------------------------                                           
008500 77  Prog-Name           pic x(17) value "pydurmth (2.01)".               
008600*                                                                         
008700 01  WS-Counters.                                                         
008800     03  WD-Month-Count      binary-long  unsigned value zero.            
008900     03  filler              pic x(10).                                   
009000*                                                                         
009100 01  WD-Running-Date.                                                     
009200     03  WD-Run-CCYY         pic 9(4).                                    
009300     03  WD-Run-MM           pic 9(2).                                    
009400     03  WD-Run-DD           pic 9(2).                                    
009500 01  WD-Running-Date9    redefines WD-Running-Date                        
009600                          pic 9(8).                                       
009700*                                                                         
009800 01  WD-Join-Date.                                                        
009900     03  WD-Join-CCYY        pic 9(4).                                    
010000     03  WD-Join-MM          pic 9(2).                                    
010100     03  WD-Join-DD          pic 9(2).                                    
010200 01  WD-Join-Date9       redefines WD-Join-Date                           
010300                          pic 9(8).                                       
010400*                                                                         
010500 01  WD-Business-Date.                                                    
010600     03  WD-Biz-CCYY         pic 9(4).                                    
010700     03  WD-Biz-MM           pic 9(2).                                    
010800     03  WD-Biz-DD           pic 9(2).                                    
010900 01  WD-Business-Date9   redefines WD-Business-Date                       
011000                          pic 9(8).                                       
011100*                                                                         
011200 linkage                 section.                                         
011300*===============================                                          
011400*                                                                         
011500 01  PY-Durmth-Join-Date      pic 9(8).                                   
011600 01  PY-Durmth-Business-Date  pic 9(8).                                   
011700 01  PY-Durmth-Service-Months binary-long  unsigned.                      
011800 01  PY-Durmth-Service-Years  binary-short unsigned.                      
011900*                                                                         
012000 procedure  division using PY-Durmth-Join-Date                            
012100                           PY-Durmth-Business-Date                        
012200                           PY-Durmth-Service-Months                       
012300                           PY-Durmth-Service-Years.                       
012400*==========================================================               
012500*                                                                         
012600 AA000-Main.                                                              
012700     move     PY-Durmth-Join-Date     to WD-Join-Date9.                   
012800     move     PY-Durmth-Business-Date to WD-Business-Date9.               
012900     move     WD-Join-Date            to WD-Running-Date.                 
013000     move     zero                    to WD-Month-Count.                  
013100*                                                                         
013200*  Step the running date forward one month at a time while it is          
013300*  still on or before the business date - see BUSINESS RULES: 1,          
013400*  an employee joining today scores 1 month since the loop tests          
013500*  before it increments (equal passes the test at least once).            
013600*                                                                         
013700     perform  AA010-Add-One-Month  thru  AA010-Exit                       
013800              until  WD-Running-Date9 > WD-Business-Date9.                
013900*                                                                         
014000     move     WD-Month-Count to PY-Durmth-Service-Months.                 
014100     divide   WD-Month-Count by 12 giving PY-Durmth-Service-Years.        
014200     goback.                                                              
014300*                                                                         
014400 AA000-Exit.                                                              
014500     exit.                                                                
014600*                                                                         
014700 AA010-Add-One-Month.                                                     
014800     add      1 to WD-Run-MM.                                             
014900     if       WD-Run-MM > 12                                              
015000              move 1 to WD-Run-MM                                         
015100              add  1 to WD-Run-CCYY                                       
015200     end-if.                                                              
015300     add      1 to WD-Month-Count.                                        
015400*                                                                         
015500 AA010-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
