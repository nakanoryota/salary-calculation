000100*                                                                         
000200*****************************************************************         
000300*                                                               *         
000400*             Salary Calculation  -  Roster & Report            *         
000500*                                                               *         
000600*            Uses RW (Report Writer for the print)              *         
000700*                                                               *         
000800*****************************************************************         
000900*                                                                         
001000 identification          division.                                        
001100*===============================                                          
001200*                                                                         
001300 program-id.             pysalc1.                                         
001400 author.                 V B Coen FBCS, FIDM, FIDPM.                      
001500 installation.           Applewood Computers.                             
001600 date-written.           29/10/1995.                                      
001700 date-compiled.                                                           
001800 security.               Copyright (C) 1976-2026 & later,                 
001900                          Vincent Bryan Coen.  Distributed under          
002000                          the GNU General Public License.  See            
002100                          the file COPYING for details.                   
002200*                                                                         
002300*    Remarks.            Salary Calculation batch - builds the            
002400*                         monthly roster of calculated pay for            
002500*                         every employee on PY-Employee-File,             
002600*                         totals & sorts it, and prints the               
002700*                         Salary Roster Report using Report               
002800*                         Writer.  Chained to from pysalc0.               
002900*                                                                         
003000*    Version.            See Prog-Name in WS.                             
003100*                                                                         
003200*    Called modules.     pydurmth (months/years of service).              
003300*                                                                         
003400*    Files used.                                                          
003500*                        pyemp.   Employee master.                        
003600*                        pyorg.   Organization master.                    
003700*                        pyrol.   Role-grade master.                      
003800*                        pycap.   Capability-grade master.                
003900*                        pywrk.   Monthly work/attendance trans.          
004000*                        pyrost.  Roster report (print).                  
004100*                                                                         
004200*    Error messages used.                                                 
004300*                        PY006, PY007, PY020 - PY025.                     
004400*                                                                         
004500* Changes:                                                                
004600* 29/10/95 vbc - 1.00 Created - cut down from the old Pay-Record          
004700*                     print chain, all roster figures now kept in         
004800*                     memory, no intermediate pay.dat needed.             
004900* 17/05/96 vbc -  .01 Org-Name widened to 40 for the roster print.        
005000* 12/09/97 vbc -  .02 Role/Capability amounts repacked comp-3.            
005100* 19/02/99 vbc -  .03 Y2K - dates repacked CCYYMMDD throughout.           
005200* 18/06/04 vbc -  .04 Long-service anniversary bonus added to the         
005300*                     allowance calc, service months/years added          
005400*                     to the roster for the new sort options.             
005500* 06/02/09 vbc - 1.10 Migration to Open Cobol.                            
005600* 16/04/24 vbc       Copyright notice update superseding all              
005700*                     previous notices.                                   
005800* 19/09/25 vbc - 3.3.00 Version update and builds reset.                  
005900* 09/02/26 vbc - 2.00 Rewritten from the check/payment register           
006000*                     print chain (pyrgstr) into the new monthly          
006100*                     salary-batch roster & report spec.                  
006200*                     Capability-rank fixed-allowance table,              
006300*                     overtime truncation rules, annual plan              
006400*                     projection, roster totals & stable sort             
006500*                     all added per the new spec.                         
006600* 12/02/26 vbc - 2.01 Role-grade lookup made a hard error (PY007)         
006700*                     to match the Capability-grade lookup (PY006)        
006800*                     - both feed base salary, neither can default        
006900*                                                                         
007000******************************************************************        
007100*                                                                         
007200* Copyright Notice.                                                       
007300* ****************                                                        
007400*                                                                         
007500* These files and programs are part of the Applewood Computers            
007600* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026        
007700* and later.  Distributed under the terms of the GNU General Publi        
007800* License, version 3 and later, for personal usage only and that          
007900* includes use within a business but excludes repackaging or resal        
008000*                                                                         
008100******************************************************************        
008200*                                                                         
008300 environment             division.                                        
008400*===============================                                          
008500*                                                                         
008600 copy "envdiv.cob".                                                       
008700*                                                                         
008800 input-output            section.                                         
008900 file-control.                                                            
009000 copy "selpyemp.cob".                                                     
009100 copy "selpyorg.cob".                                                     
009200 copy "selpyrol.cob".                                                     
009300 copy "selpycap.cob".                                                     
009400 copy "selpywrk.cob".                                                     
009500 copy "selprint.cob".                                                     
009600*                                                                         
009700 data                    division.                                        
009800*===============================                                          
009900*                                                                         
010000 file                    section.                                         
010100*------------------------------                                           
010200 copy "fdpyemp.cob".                                                      
010300 copy "fdpyorg.cob".                                                      
010400 copy "fdpyrol.cob".                                                      
010500 copy "fdpycap.cob".                                                      
010600 copy "fdpywrk.cob".                                                      
010700*                                                                         
010800 fd  Print-File                                                           
010900     reports are Salary-Roster-Report.                                    
011000*                                                                         
011100 working-storage         section.                                         
011200*------------------------------                                           
011300 77  Prog-Name           pic x(17) value "pysalc1 (2.01)".                
011400*                                                                         
011500 copy "wscall.cob".                                                       
011600 copy "wsnames.cob".                                                      
011700 copy "wspypr1.cob".                                                      
011800 copy "wspyres.cob".                                                      
011900*                                                                         
012000*  Small reference masters, loaded once & linear-searched - see           
012100*   BB010 - there is no ISAM/indexed support in this build.               
012200*                                                                         
012300 01  WS-Organization-Table.                                               
012400     03  WS-Org-Count        binary-short unsigned value zero.            
012500     03  WS-Org-Entry        occurs 500 times                             
012600                              indexed by Org-Idx.                         
012700         05  WS-Org-Tbl-Code     pic x(4).                                
012800         05  WS-Org-Tbl-Name     pic x(40).                               
012900     03  filler              pic x(04).                                   
013000*                                                                         
013100 01  WS-Role-Table.                                                       
013200     03  WS-Role-Count       binary-short unsigned value zero.            
013300     03  WS-Role-Entry       occurs 200 times                             
013400                              indexed by Role-Idx.                        
013500         05  WS-Role-Tbl-Rank    pic xx.                                  
013600         05  WS-Role-Tbl-Amount  pic 9(7)  comp-3.                        
013700     03  filler              pic x(04).                                   
013800*                                                                         
013900 01  WS-Capability-Table.                                                 
014000     03  WS-Cap-Count        binary-short unsigned value zero.            
014100     03  WS-Cap-Entry        occurs 200 times                             
014200                              indexed by Cap-Idx.                         
014300         05  WS-Cap-Tbl-Rank     pic xx.                                  
014400         05  WS-Cap-Tbl-Amount   pic 9(7)  comp-3.                        
014500     03  filler              pic x(04).                                   
014600*                                                                         
014700 01  WS-Work-Table.                                                       
014800     03  WS-Work-Count       binary-long unsigned value zero.             
014900     03  WS-Work-Entry       occurs 9999 times                            
015000                              indexed by Work-Idx.                        
015100         05  WS-Work-Tbl-Emp-No          pic 9(6)    comp.                
015200         05  WS-Work-Tbl-Year-Month      pic 9(6)    comp.                
015300         05  WS-Work-Tbl-Over-Time       pic 9(3)v99 comp-3.              
015400         05  WS-Work-Tbl-Late-Night-OT   pic 9(3)v99 comp-3.              
015500         05  WS-Work-Tbl-Holiday-Work    pic 9(3)v99 comp-3.              
015600         05  WS-Work-Tbl-Hol-Late-Nt-OT  pic 9(3)v99 comp-3.              
015700     03  filler              pic x(08).                                   
015800*                                                                         
015900*  Per-employee lookup results, set by BB021 - BB024, consumed by         
016000*   BB030 - Calculate-Pay.                                                
016100*                                                                         
016200 01  WS-Lookup-Data.                                                      
016300     03  WS-Org-Found            pic x       value "N".                   
016400     03  WS-Role-Found           pic x       value "N".                   
016500     03  WS-Cap-Found            pic x       value "N".                   
016600     03  WS-Work-Found           pic x       value "N".                   
016700     03  WS-Org-Name-Found       pic x(40)   value spaces.                
016800     03  WS-Role-Amount-Found    pic 9(7)    comp-3  value zero.          
016900     03  WS-Cap-Amount-Found     pic 9(7)    comp-3  value zero.          
017000     03  WS-Work-Over-Time       pic 9(3)v99 comp-3  value zero.          
017100     03  WS-Work-Late-Night-OT   pic 9(3)v99 comp-3  value zero.          
017200     03  WS-Work-Holiday-Work    pic 9(3)v99 comp-3  value zero.          
017300     03  WS-Work-Hol-Late-Nt-OT  pic 9(3)v99 comp-3  value zero.          
017400     03  filler                  pic x(08).                               
017500*                                                                         
017600*  Rule 2/9 - the fixed PL/PM/other allowance schedule, keyed             
017700*   only by Capability-Rank - not the Capability-File amount.             
017800*                                                                         
017900 01  WS-Calc-Data.                                                        
018000     03  WS-Cap-Rank-Allowance   pic 9(5)    comp-3  value zero.          
018100     03  WS-Anniv-Years          binary-short unsigned value zero.        
018200     03  WS-Anniv-Remainder      binary-short unsigned value zero.        
018300     03  WS-Anniv-Bonus          pic 9(5)    comp-3  value zero.          
018400     03  WS-OT-1                 pic 9(7)    comp-3  value zero.          
018500     03  WS-OT-2                 pic 9(7)    comp-3  value zero.          
018600     03  WS-OT-3                 pic 9(7)    comp-3  value zero.          
018700     03  WS-OT-4                 pic 9(7)    comp-3  value zero.          
018800     03  WS-Months-Result        binary-long  unsigned value zero.        
018900     03  WS-Years-Result         binary-short unsigned value zero.        
019000     03  filler                  pic x(08).                               
019100*                                                                         
019200*  Roster-level control totals, printed by EE010 & displayed by           
019300*   FF010 at end of run - see BB010 - CC010.                              
019400*                                                                         
019500 01  WS-Counters.                                                         
019600     03  WS-Roster-Count          binary-long  unsigned value zero        
019700     03  WS-Total-Salary-Sum      pic 9(10)    comp-3   value zero        
019800     03  WS-Take-Home-Sum         pic s9(10)   comp-3   value zero        
019900     03  WS-Take-Home-Average     pic s9(8)    comp-3   value zero        
020000     03  WS-Over-Threshold-Count  binary-long  unsigned value zero        
020100     03  WS-Org-Match-Count       binary-long  unsigned value zero        
020200     03  WS-Min-Service-Months    binary-long  unsigned value zero        
020300     03  WS-Max-Service-Months    binary-long  unsigned value zero        
020400     03  WS-Min-Service-Emp-No    pic 9(6)     comp     value zero        
020500     03  WS-Max-Service-Emp-No    pic 9(6)     comp     value zero        
020600     03  filler                   pic x(10).                              
020700*                                                                         
020800*  Bubble-sort working fields for DD010 - Res-Idx/Res-Idx2 from           
020900*   wspyres.cob double as the row pointers, PY-Salary-Result-Recor        
021000*   doubles as the swap-hold area, see DD013.                             
021100*                                                                         
021200 01  WS-Sort-Data.                                                        
021300     03  WS-Sort-Limit            binary-long  unsigned value zero        
021400     03  WS-Sort-I                binary-long  unsigned value zero        
021500     03  WS-Sort-J                binary-long  unsigned value zero        
021600     03  WS-Swap-Needed           binary-char  unsigned value zero        
021700     03  filler                   pic x(08).                              
021800*                                                                         
021900*  Today / run-date broken out for the report heading only - see          
022000*   EE010.  Run-date itself travels flat as PY-PR1-Run-Date.              
022100*                                                                         
022200 01  WS-Report-Date.                                                      
022300     03  WS-Rpt-CCYY              pic 9(4).                               
022400     03  WS-Rpt-MM                pic 9(2).                               
022500     03  WS-Rpt-DD                pic 9(2).                               
022600 01  WS-Report-Date9         redefines WS-Report-Date                     
022700                              pic 9(8).                                   
022800*                                                                         
022900 01  WS-Report-Ym.                                                        
023000     03  WS-Rpt-Ym-CCYY           pic 9(4).                               
023100     03  WS-Rpt-Ym-MM             pic 9(2).                               
023200 01  WS-Report-Ym6           redefines WS-Report-Ym                       
023300                              pic 9(6).                                   
023400*                                                                         
023500 01  Error-Messages.                                                      
023600     03  PY006   pic x(46)                                                
023700         value "PY006 Capability master record not found for".            
023800     03  PY007   pic x(40)                                                
023900         value "PY007 Role master record not found for".                  
024000     03  PY020   pic x(38)                                                
024100         value "PY020 Employee master open failed -".                     
024200     03  PY021   pic x(42)                                                
024300         value "PY021 Organization master open failed -".                 
024400     03  PY022   pic x(36)                                                
024500         value "PY022 Role master open failed -".                         
024600     03  PY023   pic x(42)                                                
024700         value "PY023 Capability master open failed -".                   
024800     03  PY024   pic x(31)                                                
024900         value "PY024 Work file open failed -".                           
025000     03  PY025   pic x(30)                                                
025100         value "PY025 Print file open failed -".                          
025200*                                                                         
025300 linkage                 section.                                         
025400*===============================                                          
025500*                                                                         
025600 copy "wscall.cob".                                                       
025700 copy "wspypr1.cob".                                                      
025800 copy "wsnames.cob".                                                      
025900*                                                                         
026000 procedure  division using WS-Calling-Data                                
026100                           PY-Salary-Param-Record                         
026200                           File-Defs.                                     
026300*==========================================================               
026400*                                                                         
026500 AA000-Main                   section.                                    
026600*************************************                                     
026700     perform  BB010-Load-Reference-Tables  thru BB010-Exit.               
026800     perform  AA050-Build-Roster           thru AA050-Exit.               
026900     perform  CC010-Roster-Totals          thru CC010-Exit.               
027000     perform  DD010-Sort-Roster            thru DD010-Exit.               
027100     perform  EE010-Print-Roster           thru EE010-Exit.               
027200     perform  FF010-Display-Run-Summary    thru FF010-Exit.               
027300     move     zero to WS-Term-Code.                                       
027400     goback.                                                              
027500*                                                                         
027600 AA000-Exit.                                                              
027700     exit     section.                                                    
027800*                                                                         
027900*  Load the 3 small reference masters & the work transactions into        
028000*   memory - all 4 files are read once, straight through, and             
028100*   closed before the employee roster is built.                           
028200*                                                                         
028300 BB010-Load-Reference-Tables  section.                                    
028400*************************************                                     
028500     open     input PY-Organization-File.                                 
028600     if       PY-Org-Status not = "00"                                    
028700              display PY021 " " PY-Org-Status                             
028800              move    16 to return-code                                   
028900              goback                                                      
029000     end-if.                                                              
029100     move     zero  to WS-Org-Count.                                      
029200     move     "00"  to PY-Org-Status.                                     
029300     perform  BB011-Load-Organization  thru BB011-Exit                    
029400              until  PY-Org-Status = "10".                                
029500     close    PY-Organization-File.                                       
029600*                                                                         
029700     open     input PY-Role-File.                                         
029800     if       PY-Rol-Status not = "00"                                    
029900              display PY022 " " PY-Rol-Status                             
030000              move    16 to return-code                                   
030100              goback                                                      
030200     end-if.                                                              
030300     move     zero  to WS-Role-Count.                                     
030400     move     "00"  to PY-Rol-Status.                                     
030500     perform  BB012-Load-Role          thru BB012-Exit                    
030600              until  PY-Rol-Status = "10".                                
030700     close    PY-Role-File.                                               
030800*                                                                         
030900     open     input PY-Capability-File.                                   
031000     if       PY-Cap-Status not = "00"                                    
031100              display PY023 " " PY-Cap-Status                             
031200              move    16 to return-code                                   
031300              goback                                                      
031400     end-if.                                                              
031500     move     zero  to WS-Cap-Count.                                      
031600     move     "00"  to PY-Cap-Status.                                     
031700     perform  BB013-Load-Capability    thru BB013-Exit                    
031800              until  PY-Cap-Status = "10".                                
031900     close    PY-Capability-File.                                         
032000*                                                                         
032100     open     input PY-Work-File.                                         
032200     if       PY-Wrk-Status not = "00"                                    
032300              display PY024 " " PY-Wrk-Status                             
032400              move    16 to return-code                                   
032500              goback                                                      
032600     end-if.                                                              
032700     move     zero  to WS-Work-Count.                                     
032800     move     "00"  to PY-Wrk-Status.                                     
032900     perform  BB014-Load-Work          thru BB014-Exit                    
033000              until  PY-Wrk-Status = "10".                                
033100     close    PY-Work-File.                                               
033200*                                                                         
033300 BB010-Exit.                                                              
033400     exit     section.                                                    
033500*                                                                         
033600 BB011-Load-Organization.                                                 
033700     read     PY-Organization-File                                        
033800              at end                                                      
033900                       move "10" to PY-Org-Status                         
034000                       go to BB011-Exit                                   
034100     end-read.                                                            
034200     add      1 to WS-Org-Count.                                          
034300     set      Org-Idx to WS-Org-Count.                                    
034400     move     Org-Code to WS-Org-Tbl-Code (Org-Idx).                      
034500     move     Org-Name to WS-Org-Tbl-Name (Org-Idx).                      
034600*                                                                         
034700 BB011-Exit.                                                              
034800     exit.                                                                
034900*                                                                         
035000 BB012-Load-Role.                                                         
035100     read     PY-Role-File                                                
035200              at end                                                      
035300                       move "10" to PY-Rol-Status                         
035400                       go to BB012-Exit                                   
035500     end-read.                                                            
035600     add      1 to WS-Role-Count.                                         
035700     set      Role-Idx to WS-Role-Count.                                  
035800     move     Role-Rank   to WS-Role-Tbl-Rank   (Role-Idx).               
035900     move     Role-Amount to WS-Role-Tbl-Amount (Role-Idx).               
036000*                                                                         
036100 BB012-Exit.                                                              
036200     exit.                                                                
036300*                                                                         
036400 BB013-Load-Capability.                                                   
036500     read     PY-Capability-File                                          
036600              at end                                                      
036700                       move "10" to PY-Cap-Status                         
036800                       go to BB013-Exit                                   
036900     end-read.                                                            
037000     add      1 to WS-Cap-Count.                                          
037100     set      Cap-Idx to WS-Cap-Count.                                    
037200     move     Cap-Rank   to WS-Cap-Tbl-Rank   (Cap-Idx).                  
037300     move     Cap-Amount to WS-Cap-Tbl-Amount (Cap-Idx).                  
037400*                                                                         
037500 BB013-Exit.                                                              
037600     exit.                                                                
037700*                                                                         
037800 BB014-Load-Work.                                                         
037900     read     PY-Work-File                                                
038000              at end                                                      
038100                       move "10" to PY-Wrk-Status                         
038200                       go to BB014-Exit                                   
038300     end-read.                                                            
038400     add      1 to WS-Work-Count.                                         
038500     set      Work-Idx to WS-Work-Count.                                  
038600     move     Wrk-Employee-No           to                                
038700                       WS-Work-Tbl-Emp-No         (Work-Idx).             
038800     move     Wrk-Year-Month            to                                
038900                       WS-Work-Tbl-Year-Month     (Work-Idx).             
039000     move     Wrk-Over-Time             to                                
039100                       WS-Work-Tbl-Over-Time      (Work-Idx).             
039200     move     Wrk-Late-Night-Over-Time  to                                
039300                       WS-Work-Tbl-Late-Night-OT  (Work-Idx).             
039400     move     Wrk-Holiday-Work-Time     to                                
039500                       WS-Work-Tbl-Holiday-Work   (Work-Idx).             
039600     move     Wrk-Holiday-Late-Night-OT to                                
039700                       WS-Work-Tbl-Hol-Late-Nt-OT (Work-Idx).             
039800*                                                                         
039900 BB014-Exit.                                                              
040000     exit.                                                                
040100*                                                                         
040200*  Scan the whole Employee master in file (Emp-No ascending) order        
040300*   building 1 roster row per employee - or, if a single employee         
040400*   was requested off the pysalc0 screen, just that one.                  
040500*                                                                         
040600 AA050-Build-Roster           section.                                    
040700*************************************                                     
040800     open     input PY-Employee-File.                                     
040900     if       PY-Emp-Status not = "00"                                    
041000              display PY020 " " PY-Emp-Status                             
041100              move    16 to return-code                                   
041200              goback                                                      
041300     end-if.                                                              
041400     move     zero  to WS-Roster-Count.                                   
041500     move     "00"  to PY-Emp-Status.                                     
041600     perform  BB020-Process-Employee  thru BB020-Exit                     
041700              until  PY-Emp-Status = "10".                                
041800     close    PY-Employee-File.                                           
041900*                                                                         
042000 AA050-Exit.                                                              
042100     exit     section.                                                    
042200*                                                                         
042300*  1 employee master record in, 1 roster row out (unless filtered         
042400*   out by a specific requested employee no from the param record)        
042500*                                                                         
042600 BB020-Process-Employee       section.                                    
042700*************************************                                     
042800     read     PY-Employee-File                                            
042900              at end                                                      
043000                       move "10" to PY-Emp-Status                         
043100                       go to BB020-Exit                                   
043200     end-read.                                                            
043300     if       PY-PR1-Requested-Emp-No = zero                              
043400        or    PY-PR1-Requested-Emp-No = Emp-No                            
043500              perform BB021-Lookup-Organization  thru BB021-Exit          
043600              perform BB022-Lookup-Role           thru BB022-Exit         
043700              perform BB023-Lookup-Capability     thru BB023-Exit         
043800              perform BB024-Read-Work-Record      thru BB024-Exit         
043900              move    Emp-No          to Res-Emp-No                       
044000              move    Emp-Name        to Res-Emp-Name                     
044100              move    Emp-Organization to Res-Org-Code                    
044200              move    WS-Org-Name-Found to Res-Org-Name                   
044300              perform BB030-Calculate-Pay         thru BB030-Exit         
044400              perform BB040-Store-Result-Row      thru BB040-Exit         
044500     end-if.                                                              
044600*                                                                         
044700 BB020-Exit.                                                              
044800     exit     section.                                                    
044900*                                                                         
045000*  Organization is informational only (rule 1b) - a miss just             
045100*   leaves the roster's Org-Name blank, it is not an error.               
045200*                                                                         
045300 BB021-Lookup-Organization.                                               
045400     move     "N" to WS-Org-Found.                                        
045500     move     spaces to WS-Org-Name-Found.                                
045600     if       WS-Org-Count > zero                                         
045700              perform BB021A-Search-Org  thru BB021A-Exit                 
045800                      varying Org-Idx from 1 by 1                         
045900                      until   Org-Idx > WS-Org-Count                      
046000                         or   WS-Org-Found = "Y"                          
046100     end-if.                                                              
046200*                                                                         
046300 BB021-Exit.                                                              
046400     exit.                                                                
046500*                                                                         
046600 BB021A-Search-Org.                                                       
046700     if       WS-Org-Tbl-Code (Org-Idx) = Emp-Organization                
046800              move "Y" to WS-Org-Found                                    
046900              move WS-Org-Tbl-Name (Org-Idx) to WS-Org-Name-Found         
047000     end-if.                                                              
047100*                                                                         
047200 BB021A-Exit.                                                             
047300     exit.                                                                
047400*                                                                         
047500*  Role grade feeds the base salary direct (rule 3) - a miss here         
047600*   cannot be defaulted, it is an abort, same as Capability below.        
047700*                                                                         
047800 BB022-Lookup-Role.                                                       
047900     move     "N" to WS-Role-Found.                                       
048000     if       WS-Role-Count > zero                                        
048100              perform BB022A-Search-Role  thru BB022A-Exit                
048200                      varying Role-Idx from 1 by 1                        
048300                      until   Role-Idx > WS-Role-Count                    
048400                         or   WS-Role-Found = "Y"                         
048500     end-if.                                                              
048600     if       WS-Role-Found = "N"                                         
048700              display PY007 " " Emp-No " " Emp-Role-Rank                  
048800              move 16 to return-code                                      
048900              close PY-Employee-File                                      
049000              goback                                                      
049100     else                                                                 
049200              move WS-Role-Tbl-Amount (Role-Idx) to                       
049300                                   WS-Role-Amount-Found                   
049400     end-if.                                                              
049500*                                                                         
049600 BB022-Exit.                                                              
049700     exit.                                                                
049800*                                                                         
049900 BB022A-Search-Role.                                                      
050000     if       WS-Role-Tbl-Rank (Role-Idx) = Emp-Role-Rank                 
050100              move "Y" to WS-Role-Found                                   
050200     end-if.                                                              
050300*                                                                         
050400 BB022A-Exit.                                                             
050500     exit.                                                                
050600*                                                                         
050700*  Capability-File keyed read is mandatory (rule 11) - this is the        
050800*   separate master amount, not the fixed PL/PM/other schedule use        
050900*   by BB031 for the allowance & annual-plan calcs.                       
051000*                                                                         
051100 BB023-Lookup-Capability.                                                 
051200     move     "N" to WS-Cap-Found.                                        
051300     if       WS-Cap-Count > zero                                         
051400              perform BB023A-Search-Cap  thru BB023A-Exit                 
051500                      varying Cap-Idx from 1 by 1                         
051600                      until   Cap-Idx > WS-Cap-Count                      
051700                         or   WS-Cap-Found = "Y"                          
051800     end-if.                                                              
051900     if       WS-Cap-Found = "N"                                          
052000              display PY006 " " Emp-No " " Emp-Capability-Rank            
052100              move 16 to return-code                                      
052200              close PY-Employee-File                                      
052300              goback                                                      
052400     else                                                                 
052500              move WS-Cap-Tbl-Amount (Cap-Idx) to                         
052600                                   WS-Cap-Amount-Found                    
052700     end-if.                                                              
052800*                                                                         
052900 BB023-Exit.                                                              
053000     exit.                                                                
053100*                                                                         
053200 BB023A-Search-Cap.                                                       
053300     if       WS-Cap-Tbl-Rank (Cap-Idx) = Emp-Capability-Rank             
053400              move "Y" to WS-Cap-Found                                    
053500     end-if.                                                              
053600*                                                                         
053700 BB023A-Exit.                                                             
053800     exit.                                                                
053900*                                                                         
054000*  Work-File is only consulted for non-managers (rule 5) but is           
054100*   always searched here for simplicity - BB034 ignores the               
054200*   result when the employee is PL/PM.  WORK-RECORD is keyed on           
054300*   employee no + work year-month, hence the 2-field compare.             
054400*                                                                         
054500 BB024-Read-Work-Record.                                                  
054600     move     "N" to WS-Work-Found.                                       
054700     move     zero to WS-Work-Over-Time                                   
054800                       WS-Work-Late-Night-OT                              
054900                       WS-Work-Holiday-Work                               
055000                       WS-Work-Hol-Late-Nt-OT.                            
055100     if       WS-Work-Count > zero                                        
055200              perform BB024A-Search-Work  thru BB024A-Exit                
055300                      varying Work-Idx from 1 by 1                        
055400                      until   Work-Idx > WS-Work-Count                    
055500                         or   WS-Work-Found = "Y"                         
055600     end-if.                                                              
055700*                                                                         
055800 BB024-Exit.                                                              
055900     exit.                                                                
056000*                                                                         
056100 BB024A-Search-Work.                                                      
056200     if       WS-Work-Tbl-Emp-No     (Work-Idx) = Emp-No                  
056300        and   WS-Work-Tbl-Year-Month (Work-Idx) =                         
056400                                        PY-PR1-Work-Year-Month            
056500              move "Y" to WS-Work-Found                                   
056600              move WS-Work-Tbl-Over-Time      (Work-Idx) to               
056700                                        WS-Work-Over-Time                 
056800              move WS-Work-Tbl-Late-Night-OT  (Work-Idx) to               
056900                                        WS-Work-Late-Night-OT             
057000              move WS-Work-Tbl-Holiday-Work   (Work-Idx) to               
057100                                        WS-Work-Holiday-Work              
057200              move WS-Work-Tbl-Hol-Late-Nt-OT (Work-Idx) to               
057300                                        WS-Work-Hol-Late-Nt-OT            
057400     end-if.                                                              
057500*                                                                         
057600 BB024A-Exit.                                                             
057700     exit.                                                                
057800*                                                                         
057900*  Business Rules 1 - 10 for the current employee - Res-Emp-No/           
058000*   -Name/-Org-Code/-Org-Name were already moved by BB020.                
058100*                                                                         
058200 BB030-Calculate-Pay          section.                                    
058300*************************************                                     
058400     perform  BB039-Calc-Service-Months thru BB039-Exit.                  
058500     perform  BB031-Calc-Allowance      thru BB031-Exit.                  
058600     perform  BB032-Calc-Base-Salary    thru BB032-Exit.                  
058700     perform  BB033-Calc-Standard-Salary thru BB033-Exit.                 
058800     perform  BB034-Calc-Overtime       thru BB034-Exit.                  
058900     perform  BB035-Calc-Total-Salary   thru BB035-Exit.                  
059000     perform  BB036-Calc-Deduction      thru BB036-Exit.                  
059100     perform  BB037-Calc-Take-Home      thru BB037-Exit.                  
059200     perform  BB038-Calc-Annual-Plan    thru BB038-Exit.                  
059300*                                                                         
059400 BB030-Exit.                                                              
059500     exit     section.                                                    
059600*                                                                         
059700*  Rule 1 - hand off to pydurmth, no intrinsic FUNCTIONs here.            
059800*                                                                         
059900 BB039-Calc-Service-Months.                                               
060000     call     "PYDURMTH" using Emp-Join-Date                              
060100                               PY-PR1-Run-Date                            
060200                               WS-Months-Result                           
060300                               WS-Years-Result.                           
060400     move     WS-Months-Result to Res-Service-Months.                     
060500     move     WS-Years-Result  to Res-Service-Years.                      
060600*                                                                         
060700 BB039-Exit.                                                              
060800     exit.                                                                
060900*                                                                         
061000*  Rule 2 - commute + rent + fixed Capability-Rank allowance (PL          
061100*   10000, PM 30000, other 0) + long-service anniversary bonus,           
061200*   paid only in a month where service-months divides exactly by          
061300*   12 (years 3/5/10/20 pay 3000/5000/10000/20000, else nothing).         
061400*                                                                         
061500 BB031-Calc-Allowance.                                                    
061600     evaluate true                                                        
061700         when  Emp-Cap-Rank-PL                                            
061800                        move 10000 to WS-Cap-Rank-Allowance               
061900         when  Emp-Cap-Rank-PM                                            
062000                        move 30000 to WS-Cap-Rank-Allowance               
062100         when  other    move zero  to WS-Cap-Rank-Allowance               
062200     end-evaluate.                                                        
062300*                                                                         
062400     divide   Res-Service-Months by 12                                    
062500              giving WS-Anniv-Years                                       
062600              remainder WS-Anniv-Remainder.                               
062700     if       WS-Anniv-Remainder = zero                                   
062800        and   Res-Service-Months > zero                                   
062900              evaluate WS-Anniv-Years                                     
063000                  when  3     move  3000 to WS-Anniv-Bonus                
063100                  when  5     move  5000 to WS-Anniv-Bonus                
063200                  when  10    move 10000 to WS-Anniv-Bonus                
063300                  when  20    move 20000 to WS-Anniv-Bonus                
063400                  when  other move  zero to WS-Anniv-Bonus                
063500              end-evaluate                                                
063600     else                                                                 
063700              move zero to WS-Anniv-Bonus                                 
063800     end-if.                                                              
063900*                                                                         
064000     compute  Res-Allowance = Emp-Commute-Amount                          
064100                             + Emp-Rent-Amount                            
064200                             + WS-Cap-Rank-Allowance                      
064300                             + WS-Anniv-Bonus.                            
064400*                                                                         
064500 BB031-Exit.                                                              
064600     exit.                                                                
064700*                                                                         
064800*  Rule 3 - Role-File + Capability-File master amounts, NOT the           
064900*   fixed PL/PM schedule used in BB031/BB038.                             
065000*                                                                         
065100 BB032-Calc-Base-Salary.                                                  
065200     compute  Res-Base-Salary = WS-Role-Amount-Found                      
065300                               + WS-Cap-Amount-Found.                     
065400*                                                                         
065500 BB032-Exit.                                                              
065600     exit.                                                                
065700*                                                                         
065800*  Rule 4.                                                                
065900*                                                                         
066000 BB033-Calc-Standard-Salary.                                              
066100     compute  Res-Standard-Salary = Res-Base-Salary + Res-Allowanc        
066200*                                                                         
066300 BB033-Exit.                                                              
066400     exit.                                                                
066500*                                                                         
066600*  Rule 5 - managers (PL/PM) draw no overtime at all; everyone            
066700*   else gets 4 truncated components summed - no ROUNDED anywhere,        
066800*   each COMPUTE truncates to its comp-3 integer receiving field.         
066900*                                                                         
067000 BB034-Calc-Overtime.                                                     
067100     if       Emp-Cap-Rank-PL or Emp-Cap-Rank-PM                          
067200              move zero to Res-Overtime-Amount                            
067300     else                                                                 
067400              compute WS-OT-1 =                                           
067500                      Emp-Work-Overtime-1H-Amount * WS-Work-Over-T        
067600              compute WS-OT-2 =                                           
067700                      (Emp-Work-Overtime-1H-Amount * 1.1)                 
067800                                        * WS-Work-Late-Night-OT           
067900              compute WS-OT-3 =                                           
068000                      (Emp-Work-Overtime-1H-Amount * 1.2)                 
068100                                        * WS-Work-Holiday-Work            
068200              compute WS-OT-4 =                                           
068300                      (Emp-Work-Overtime-1H-Amount * 1.3)                 
068400                                        * WS-Work-Hol-Late-Nt-OT          
068500              compute Res-Overtime-Amount =                               
068600                      WS-OT-1 + WS-OT-2 + WS-OT-3 + WS-OT-4               
068700     end-if.                                                              
068800*                                                                         
068900 BB034-Exit.                                                              
069000     exit.                                                                
069100*                                                                         
069200*  Rule 6.                                                                
069300*                                                                         
069400 BB035-Calc-Total-Salary.                                                 
069500     compute  Res-Total-Salary = Res-Standard-Salary                      
069600                                + Res-Overtime-Amount.                    
069700*                                                                         
069800 BB035-Exit.                                                              
069900     exit.                                                                
070000*                                                                         
070100*  Rule 7 - commute & rent are NOT deducted.                              
070200*                                                                         
070300 BB036-Calc-Deduction.                                                    
070400     compute  Res-Deduction = Emp-Health-Insurance-Amount                 
070500                             + Emp-Employee-Pension-Amount                
070600                             + Emp-Income-Tax-Amount                      
070700                             + Emp-Inhabitant-Tax-Amount.                 
070800*                                                                         
070900 BB036-Exit.                                                              
071000     exit.                                                                
071100*                                                                         
071200*  Rule 8.                                                                
071300*                                                                         
071400 BB037-Calc-Take-Home.                                                    
071500     compute  Res-Take-Home = Res-Total-Salary - Res-Deduction.           
071600*                                                                         
071700 BB037-Exit.                                                              
071800     exit.                                                                
071900*                                                                         
072000*  Rule 9 - projection uses ONLY the fixed Capability-Rank                
072100*   allowance (WS-Cap-Rank-Allowance), excludes commute, rent &           
072200*   the anniversary bonus entirely.                                       
072300*                                                                         
072400 BB038-Calc-Annual-Plan.                                                  
072500     compute  Res-Annual-Plan = (Res-Base-Salary                          
072600                               + WS-Cap-Rank-Allowance) * 12.             
072700*                                                                         
072800 BB038-Exit.                                                              
072900     exit.                                                                
073000*                                                                         
073100*  Append the finished employee row to the in-memory roster table.        
073200*                                                                         
073300 BB040-Store-Result-Row.                                                  
073400     add      1 to WS-Roster-Count.                                       
073500     set      Res-Idx to WS-Roster-Count.                                 
073600     move     PY-Salary-Result-Record                                     
073700                       to PY-Salary-Result-Entry (Res-Idx).               
073800*                                                                         
073900 BB040-Exit.                                                              
074000     exit.                                                                
074100*                                                                         
074200*  Whole-roster control totals - BATCH FLOW roster step 3.                
074300*                                                                         
074400 CC010-Roster-Totals          section.                                    
074500*************************************                                     
074600     perform  CC011-Sum-Total-Salary      thru CC011-Exit.                
074700     perform  CC012-Average-Take-Home     thru CC012-Exit.                
074800     perform  CC013-Count-Over-Threshold  thru CC013-Exit.                
074900     perform  CC014-Min-Max-Service-Months thru CC014-Exit.               
075000     perform  CC015-Count-By-Organization thru CC015-Exit.                
075100*                                                                         
075200 CC010-Exit.                                                              
075300     exit     section.                                                    
075400*                                                                         
075500 CC011-Sum-Total-Salary.                                                  
075600     move     zero to WS-Total-Salary-Sum.                                
075700     perform  CC011A-Add-Total-Salary  thru CC011A-Exit                   
075800              varying Res-Idx from 1 by 1                                 
075900              until   Res-Idx > WS-Roster-Count.                          
076000*                                                                         
076100 CC011-Exit.                                                              
076200     exit.                                                                
076300*                                                                         
076400 CC011A-Add-Total-Salary.                                                 
076500     add      RT-Total-Salary (Res-Idx) to WS-Total-Salary-Sum.           
076600*                                                                         
076700 CC011A-Exit.                                                             
076800     exit.                                                                
076900*                                                                         
077000 CC012-Average-Take-Home.                                                 
077100     move     zero to WS-Take-Home-Sum.                                   
077200     perform  CC012A-Add-Take-Home  thru CC012A-Exit                      
077300              varying Res-Idx from 1 by 1                                 
077400              until   Res-Idx > WS-Roster-Count.                          
077500     if       WS-Roster-Count > zero                                      
077600              divide WS-Take-Home-Sum by WS-Roster-Count                  
077700                     giving WS-Take-Home-Average                          
077800     else                                                                 
077900              move zero to WS-Take-Home-Average                           
078000     end-if.                                                              
078100*                                                                         
078200 CC012-Exit.                                                              
078300     exit.                                                                
078400*                                                                         
078500 CC012A-Add-Take-Home.                                                    
078600     add      RT-Take-Home (Res-Idx) to WS-Take-Home-Sum.                 
078700*                                                                         
078800 CC012A-Exit.                                                             
078900     exit.                                                                
079000*                                                                         
079100 CC013-Count-Over-Threshold.                                              
079200     move     zero to WS-Over-Threshold-Count.                            
079300     perform  CC013A-Test-Threshold  thru CC013A-Exit                     
079400              varying Res-Idx from 1 by 1                                 
079500              until   Res-Idx > WS-Roster-Count.                          
079600*                                                                         
079700 CC013-Exit.                                                              
079800     exit.                                                                
079900*                                                                         
080000 CC013A-Test-Threshold.                                                   
080100     if       RT-Annual-Plan (Res-Idx) >= PY-PR1-Threshold-Amt            
080200              add 1 to WS-Over-Threshold-Count                            
080300     end-if.                                                              
080400*                                                                         
080500 CC013A-Exit.                                                             
080600     exit.                                                                
080700*                                                                         
080800*  Ties keep the FIRST record seen (strict < / > compares only),          
080900*   so an earlier employee no wins a tie.                                 
081000*                                                                         
081100 CC014-Min-Max-Service-Months.                                            
081200     if       WS-Roster-Count = zero                                      
081300              go to CC014-Exit                                            
081400     end-if.                                                              
081500     set      Res-Idx to 1.                                               
081600     move     RT-Service-Months (Res-Idx) to WS-Min-Service-Months        
081700     move     RT-Service-Months (Res-Idx) to WS-Max-Service-Months        
081800     move     RT-Emp-No (Res-Idx) to WS-Min-Service-Emp-No.               
081900     move     RT-Emp-No (Res-Idx) to WS-Max-Service-Emp-No.               
082000     if       WS-Roster-Count > 1                                         
082100              perform CC014A-Test-Min-Max  thru CC014A-Exit               
082200                      varying Res-Idx from 2 by 1                         
082300                      until   Res-Idx > WS-Roster-Count                   
082400     end-if.                                                              
082500*                                                                         
082600 CC014-Exit.                                                              
082700     exit.                                                                
082800*                                                                         
082900 CC014A-Test-Min-Max.                                                     
083000     if       RT-Service-Months (Res-Idx) < WS-Min-Service-Months         
083100              move RT-Service-Months (Res-Idx)                            
083200                                 to WS-Min-Service-Months                 
083300              move RT-Emp-No (Res-Idx) to WS-Min-Service-Emp-No           
083400     end-if.                                                              
083500     if       RT-Service-Months (Res-Idx) > WS-Max-Service-Months         
083600              move RT-Service-Months (Res-Idx)                            
083700                                 to WS-Max-Service-Months                 
083800              move RT-Emp-No (Res-Idx) to WS-Max-Service-Emp-No           
083900     end-if.                                                              
084000*                                                                         
084100 CC014A-Exit.                                                             
084200     exit.                                                                
084300*                                                                         
084400 CC015-Count-By-Organization.                                             
084500     move     zero to WS-Org-Match-Count.                                 
084600     perform  CC015A-Test-Org  thru CC015A-Exit                           
084700              varying Res-Idx from 1 by 1                                 
084800              until   Res-Idx > WS-Roster-Count.                          
084900*                                                                         
085000 CC015-Exit.                                                              
085100     exit.                                                                
085200*                                                                         
085300 CC015A-Test-Org.                                                         
085400     if       RT-Org-Code (Res-Idx) = PY-PR1-Org-Code                     
085500              add 1 to WS-Org-Match-Count                                 
085600     end-if.                                                              
085700*                                                                         
085800 CC015A-Exit.                                                             
085900     exit.                                                                
086000*                                                                         
086100*  Rule 12 - stable bubble sort, primary key per PY-PR1-Sort-Field        
086200*   (1 annual plan, 2 service months), secondary key always               
086300*   Emp-No ascending so ties keep their original relative order.          
086400*   Sort-Field zero (or fewer than 2 rows) means leave as read.           
086500*                                                                         
086600 DD010-Sort-Roster            section.                                    
086700*************************************                                     
086800     if       PY-PR1-Sort-Field = zero                                    
086900              go to DD010-Exit                                            
087000     end-if.                                                              
087100     if       WS-Roster-Count < 2                                         
087200              go to DD010-Exit                                            
087300     end-if.                                                              
087400     subtract 1 from WS-Roster-Count giving WS-Sort-Limit.                
087500     perform  DD011-Sort-Pass  thru DD011-Exit                            
087600              varying WS-Sort-I from 1 by 1                               
087700              until   WS-Sort-I > WS-Sort-Limit.                          
087800*                                                                         
087900 DD010-Exit.                                                              
088000     exit     section.                                                    
088100*                                                                         
088200 DD011-Sort-Pass.                                                         
088300     perform  DD012-Sort-Compare  thru DD012-Exit                         
088400              varying WS-Sort-J from 1 by 1                               
088500              until   WS-Sort-J > WS-Sort-Limit.                          
088600*                                                                         
088700 DD011-Exit.                                                              
088800     exit.                                                                
088900*                                                                         
089000 DD012-Sort-Compare.                                                      
089100     move     zero to WS-Swap-Needed.                                     
089200     evaluate true                                                        
089300         when  PY-PR1-Sort-Field = 1 and PY-PR1-Sort-Direction = "        
089400               if   RT-Annual-Plan (WS-Sort-J) >                          
089500                    RT-Annual-Plan (WS-Sort-J + 1)                        
089600                    move 1 to WS-Swap-Needed                              
089700               end-if                                                     
089800         when  PY-PR1-Sort-Field = 1 and PY-PR1-Sort-Direction = "        
089900               if   RT-Annual-Plan (WS-Sort-J) <                          
090000                    RT-Annual-Plan (WS-Sort-J + 1)                        
090100                    move 1 to WS-Swap-Needed                              
090200               end-if                                                     
090300         when  PY-PR1-Sort-Field = 2 and PY-PR1-Sort-Direction = "        
090400               if   RT-Service-Months (WS-Sort-J) >                       
090500                    RT-Service-Months (WS-Sort-J + 1)                     
090600                    move 1 to WS-Swap-Needed                              
090700               end-if                                                     
090800         when  PY-PR1-Sort-Field = 2 and PY-PR1-Sort-Direction = "        
090900               if   RT-Service-Months (WS-Sort-J) <                       
091000                    RT-Service-Months (WS-Sort-J + 1)                     
091100                    move 1 to WS-Swap-Needed                              
091200               end-if                                                     
091300     end-evaluate.                                                        
091400*                                                                         
091500*  Tie-break - equal primary key, higher Emp-No sorts after lower.        
091600*                                                                         
091700     if       WS-Swap-Needed = zero                                       
091800        and  ((PY-PR1-Sort-Field = 1 and RT-Annual-Plan (WS-Sort-J        
091900                   = RT-Annual-Plan (WS-Sort-J + 1))                      
092000          or  (PY-PR1-Sort-Field = 2 and RT-Service-Months (WS-Sor        
092100                   = RT-Service-Months (WS-Sort-J + 1)))                  
092200        and   RT-Emp-No (WS-Sort-J) > RT-Emp-No (WS-Sort-J + 1)           
092300              move 1 to WS-Swap-Needed                                    
092400     end-if.                                                              
092500*                                                                         
092600     if       WS-Swap-Needed = 1                                          
092700              perform DD013-Swap-Entries  thru DD013-Exit                 
092800     end-if.                                                              
092900*                                                                         
093000 DD012-Exit.                                                              
093100     exit.                                                                
093200*                                                                         
093300*  Whole-row swap via the flat PY-Salary-Result-Record (wspyres.co        
093400*   as the hold area - field layouts match exactly, group move            
093500*   does the rest.                                                        
093600*                                                                         
093700 DD013-Swap-Entries.                                                      
093800     move     PY-Salary-Result-Entry (WS-Sort-J)                          
093900                       to PY-Salary-Result-Record.                        
094000     move     PY-Salary-Result-Entry (WS-Sort-J + 1)                      
094100                       to PY-Salary-Result-Entry (WS-Sort-J).             
094200     move     PY-Salary-Result-Record                                     
094300                       to PY-Salary-Result-Entry (WS-Sort-J + 1).         
094400*                                                                         
094500 DD013-Exit.                                                              
094600     exit.                                                                
094700*                                                                         
094800*  Salary Roster Report - flat list, 1 line per employee, control         
094900*   footing final carries the 3 totals required by the spec.              
095000*                                                                         
095100 EE010-Print-Roster           section.                                    
095200*************************************                                     
095300     move     PY-PR1-Run-Date to WS-Report-Date9.                         
095400     move     PY-PR1-Work-Year-Month to WS-Report-Ym6.                    
095500     open     output Print-File.                                          
095600     if       PY-Prt-Status not = "00"                                    
095700              display PY025 " " PY-Prt-Status                             
095800              move    16 to return-code                                   
095900              goback                                                      
096000     end-if.                                                              
096100     initiate Salary-Roster-Report.                                       
096200     if       WS-Roster-Count > zero                                      
096300              perform EE011-Generate-Detail  thru EE011-Exit              
096400                      varying Res-Idx from 1 by 1                         
096500                      until   Res-Idx > WS-Roster-Count                   
096600     end-if.                                                              
096700     terminate Salary-Roster-Report.                                      
096800     close    Print-File.                                                 
096900*                                                                         
097000 EE010-Exit.                                                              
097100     exit     section.                                                    
097200*                                                                         
097300 EE011-Generate-Detail.                                                   
097400     generate Roster-Detail.                                              
097500*                                                                         
097600 EE011-Exit.                                                              
097700     exit.                                                                
097800*                                                                         
097900*  End-of-run figures that do not belong on the printed roster -          
098000*   min/max service & org head-count - written to the job log.            
098100*                                                                         
098200 FF010-Display-Run-Summary    section.                                    
098300*************************************                                     
098400     display  " ".                                                        
098500     display  "PYSALC1 - Salary Roster Run Summary".                      
098600     display  "Employees on roster ..... " WS-Roster-Count.               
098700     display  "Min service months ...... " WS-Min-Service-Months          
098800              " (Emp No " WS-Min-Service-Emp-No ")".                      
098900     display  "Max service months ...... " WS-Max-Service-Months          
099000              " (Emp No " WS-Max-Service-Emp-No ")".                      
099100     display  "Head-count in org " PY-PR1-Org-Code " ... "                
099200              WS-Org-Match-Count.                                         
099300*                                                                         
099400 FF010-Exit.                                                              
099500     exit     section.                                                    
099600*                                                                         
099700 report                  section.                                         
099800*===============================                                          
099900*                                                                         
100000 RD  Salary-Roster-Report                                                 
100100     control      Final                                                   
100200     Page Limit   60                                                      
100300     Heading      1                                                       
100400     First Detail 5                                                       
100500     Last  Detail 56.                                                     
100600*                                                                         
100700 01  Roster-Report-Heading  Type Page Heading.                            
100800     03  line   1.                                                        
100900         05  col   1     pic x(17)   source Prog-Name.                    
101000         05  col  40     pic x(21)   value "Salary Roster Report".        
101100         05  col  70     pic x(5)    value "Page ".                       
101200         05  col  75     pic zz9     source Page-Counter.                 
101300     03  line   2.                                                        
101400         05  col   1     pic x(14)   value "Work Year-Mth:".              
101500         05  col  16     pic x(4)    source WS-Rpt-Ym-CCYY.               
101600         05  col  20     pic x(2)    source WS-Rpt-Ym-MM.                 
101700         05  col  30     pic x(10)   value "Run Date: ".                  
101800         05  col  41     pic x(4)    source WS-Rpt-CCYY.                  
101900         05  col  46     pic x(2)    source WS-Rpt-MM.                    
102000         05  col  49     pic x(2)    source WS-Rpt-DD.                    
102100     03  line   4.                                                        
102200         05  col   1                 value "Emp No".                      
102300         05  col   9                 value "Employee Name".               
102400         05  col  31                 value "Organization".                
102500         05  col  53                 value "Total Salary".                
102600         05  col  67                 value "Deduction".                   
102700         05  col  78                 value "Take Home".                   
102800         05  col  89                 value "Annual Plan".                 
102900*                                                                         
103000 01  Roster-Detail  Type Detail.                                          
103100     03  line + 1.                                                        
103200         05  col   1     pic zzzzz9        source RT-Emp-No (Res-I        
103300         05  col   9     pic x(20)         source RT-Emp-Name (Res        
103400         05  col  31     pic x(20)         source RT-Org-Name (Res        
103500         05  col  53     pic zzzzzzzz9     source RT-Total-Salary         
103600         05  col  67     pic zzzzzzzz9     source RT-Deduction (Re        
103700         05  col  78     pic -zzzzzzz9     source RT-Take-Home (Re        
103800         05  col  89     pic zzzzzzzz9     source RT-Annual-Plan (        
103900*                                                                         
104000 01  Roster-Final-Totals  Type Control Footing Final Line Plus 2.         
104100     03  col   1     pic x(30)   value "Total - Total Salary (Yen)        
104200     03  col  35     pic zzzzzzzz9         source WS-Total-Salary-        
104300     03  line + 1.                                                        
104400     05  col   1     pic x(30)   value "Average - Take Home (Yen)         
104500     05  col  35     pic -zzzzzzz9         source WS-Take-Home-Ave        
104600     03  line + 1.                                                        
104700     05  col   1     pic x(42)                                            
104800         value "Count - Employees Over Annual Threshold:".                
104900     05  col  46     pic zzzz9             source WS-Over-Threshol        
105000*                                                                         
