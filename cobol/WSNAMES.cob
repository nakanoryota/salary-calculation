000100*                                                                         
000200*  File-Defs table for the Payroll salary-batch sub-system only -         
000300*   cut down from the full ACAS suite-wide table (which carried           
000400*   Sales/Purchase/Stock/GL/IRS file names as well) to just the           
000500*   6 files pysalc0/pysalc1 actually open.                                
000600*                                                                         
000700* 21/10/25 vbc - Added Payroll file names to the suite-wide table.        
000800* 09/02/26 vbc - Split out a Payroll-only File-Defs for the new           
000900*                salary-batch run - suite-wide table pulls in             
001000*                38 files we never open here.                             
001100*                                                                         
001200 01  File-Defs.                                                           
001300     02  file-defs-a.                                                     
001400         03  file-01          pic x(64)  value "pyemp.dat".               
001500         03  file-02          pic x(64)  value "pyorg.dat".               
001600         03  file-03          pic x(64)  value "pyrol.dat".               
001700         03  file-04          pic x(64)  value "pycap.dat".               
001800         03  file-05          pic x(64)  value "pywrk.dat".               
001900         03  file-06          pic x(64)  value "pyrost.prn".              
002000     02  filler         redefines file-defs-a.                            
002100         03  System-File-Names   pic x(64) occurs 6.                      
002200     02  File-Defs-Count         binary-short value 6.                    
002300     02  File-Defs-os-Delimiter  pic x.                                   
002400*                                                                         
