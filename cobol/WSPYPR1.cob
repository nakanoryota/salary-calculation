000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Py Salary Run    *                               
000500*       Parameter File                    *                               
000600*     Uses RRN = 1                        *                               
000700*                                          *                              
000800*  Carries the operator's answers from    *                               
000900*   the pysalc0 Start-Of-Run screen       *                               
001000*   through to the pysalc1 calculation    *                               
001100*   & roster report run.                  *                               
001200*                                          *                              
001300*******************************************                               
001400*                                                                         
001500* File size 40 bytes padded to 64 by filler.                              
001600*                                                                         
001700* 13/10/95 vbc - Created, cut down from the old full PY-Param1            
001800*                block - this run only needs the few fields below.        
001900* 02/05/03 vbc - Added PY-PR1-Sort-Field/-Direction for the new           
002000*                roster sort options (annual plan / service months).      
002100* 14/11/11 vbc - Added PY-PR1-Run-Date so re-runs against an old          
002200*                month can still get a fixed "business date" for          
002300*                the service-duration calc instead of today's date.       
002400*                                                                         
002500 01  PY-Salary-Param-Record.                                              
002600*                                   zero means whole roster               
002700     03  PY-PR1-Requested-Emp-No  pic 9(6)  comp.                         
002800*                                   ccyymm                                
002900     03  PY-PR1-Work-Year-Month   pic 9(6)  comp.                         
003000*                                   annual salary threshold               
003100     03  PY-PR1-Threshold-Amt     pic 9(8)  comp-3.                       
003200*                                   count-by-org code                     
003300     03  PY-PR1-Org-Code          pic x(4).                               
003400*                                   0 none, 1 annl plan, 2 svc mths       
003500     03  PY-PR1-Sort-Field        pic 9.                                  
003600*                                   A ascending, D descending             
003700     03  PY-PR1-Sort-Direction    pic x.                                  
003800*                                   ccyymmdd                              
003900     03  PY-PR1-Run-Date          pic 9(8)  comp.                         
004000     03  filler                  pic x(14).                               
004100*                                                                         
