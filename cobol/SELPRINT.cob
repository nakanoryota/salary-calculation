000100*                                                                         
000200*  Select clause for the Salary Roster report print file - FD             
000300*   itself stays inline in pysalc1.cbl (Report Writer needs the           
000400*   RD attached directly to its own FD).                                  
000500*                                                                         
000600* 29/10/95 vbc - Created.                                                 
000700*                                                                         
000800     select Print-File   assign to "RPTFILE"                              
000900                          organization is line sequential                 
001000                          file status  is PY-Prt-Status.                  
001100*                                                                         
