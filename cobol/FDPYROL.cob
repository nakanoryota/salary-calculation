000100*                                                                         
000200*  FD for the Role-grade master - see wspyrol.cob for the layout.         
000300*                                                                         
000400* 04/02/91 vbc - Created.                                                 
000500*                                                                         
000600 fd  PY-Role-File                                                         
000700     label records are standard.                                          
000800 copy "wspyrol.cob".                                                      
000900*                                                                         
