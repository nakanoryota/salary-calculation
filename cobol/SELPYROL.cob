000100*                                                                         
000200*  Select clause for the Role-grade master - see fdpyrol.cob/             
000300*   wspyrol.cob for the record layout.                                    
000400*                                                                         
000500* 04/02/91 vbc - Created.                                                 
000600*                                                                         
000700     select PY-Role-File   assign to "ROLFILE"                            
000800                            organization is line sequential               
000900                            file status  is PY-Rol-Status.                
001000*                                                                         
