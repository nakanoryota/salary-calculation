000100*                                                                         
000200*  Common Environment Division block - Configuration Section &            
000300*   Special-Names, copied into every Payroll program so the               
000400*   printer/switch setup stays identical across the suite.                
000500*                                                                         
000600* 11/03/87 vbc - Created, lifted out of py000 so every new                
000700*                program picks up the same printer/switch setup.          
000800* 24/06/94 vbc - Added UPSI-0 test-mode switch for the Payroll            
000900*                year-end suite.                                          
001000* 16/04/24 vbc - Copyright notice update superseding all previous.        
001100*                                                                         
001200 configuration            section.                                        
001300 source-computer.         acas-host.                                      
001400 object-computer.         acas-host.                                      
001500 special-names.                                                           
001600     C01 is Top-Of-Form                                                   
001700     class Ws-Numeric-Class   is "0" thru "9"                             
001800     UPSI-0 Test-Mode-Switch                                              
001900         on     status is Test-Mode-On                                    
002000         off    status is Test-Mode-Off.                                  
002100*                                                                         
