000100*                                                                         
000200*  Select clause for the Capability-grade master - see fdpycap.cob        
000300*   wspycap.cob for the record layout.                                    
000400*                                                                         
000500* 04/02/91 vbc - Created.                                                 
000600*                                                                         
000700     select PY-Capability-File   assign to "CAPFILE"                      
000800                                  organization is line sequential         
000900                                  file status  is PY-Cap-Status.          
001000*                                                                         
