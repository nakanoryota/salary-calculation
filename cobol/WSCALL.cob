000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*   Working Storage For Inter-Program     *                               
000500*        Calling Linkage Data             *                               
000600*                                          *                              
000700*******************************************                               
000800*                                                                         
000900* 30/04/88 vbc - Created.                                                 
001000* 18/05/93 vbc -  .01  WS-CD-Args added for passing extra info to         
001100*                      a called process.                                  
001200* 14/11/25 vbc -  .02  Chg WS-Term-Code from 9 to 99.                     
001300* 02/02/26 vbc -  .03  Trimmed to fields pysalc0/pysalc1/pydurmth         
001400*                      actually pass between each other.                  
001500*                                                                         
001600 01  WS-Calling-Data.                                                     
001700     03  WS-Called       pic x(8).                                        
001800     03  WS-Caller       pic x(8).                                        
001900     03  WS-Del-Link     pic x(8).                                        
002000     03  WS-Term-Code    pic 99.                                          
002100     03  WS-Process-Func pic 9.                                           
002200     03  WS-Sub-Function pic 9.                                           
002300     03  WS-CD-Args      pic x(13).                                       
002400*                                                                         
