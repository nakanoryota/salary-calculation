000100*                                                                         
000200*****************************************************************         
000300*                                                               *         
000400*                  Payroll        Start Of Run                 *          
000500*           Salary Calculation Batch - Parameter Entry          *         
000600*                                                               *         
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200 program-id.             pysalc0.                                         
001300 author.                 Cis Cobol Conversion By V B Coen FBCS,           
001400                          FIDM, FIDPM, for Applewood Computers.           
001500 installation.           Applewood Computers.                             
001600 date-written.           01/11/1982.                                      
001700 date-compiled.                                                           
001800 security.               Copyright (C) 1976-2026 & later,                 
001900                          Vincent Bryan Coen.  Distributed under          
002000                          the GNU General Public License.  See            
002100                          the file COPYING for details.                   
002200*                                                                         
002300*    Remarks.            Salary Calculation batch - Start of Run.         
002400*                         Collects the run parameters (work               
002500*                         year-month, annual-plan threshold, the          
002600*                         organization to count on, the roster            
002700*                         sort field/direction and the requested          
002800*                         single employee no, if any) then chains         
002900*                         into pysalc1 to build & print the               
003000*                         roster.                                         
003100*                                                                         
003200*    Version.            See Prog-Name in WS.                             
003300*                                                                         
003400*    Called modules.     pysalc1.                                         
003500*                                                                         
003600*    Error messages used.                                                 
003700*                         PY010, PY011, PY012.                            
003800*                                                                         
003900* Changes:                                                                
004000* 01/11/82 vbc -        Created as py000, Payroll Start Of Day.           
004100* 05/02/02 vbc - 1.03   Converted to Year 2000, dd/mm/ccyy.               
004200* 15/01/17 vbc -    .04 All programs upgraded to v3.02 for RDB            
004300*                       processing.                                       
004400* 16/04/24 vbc          Copyright notice update superseding all           
004500*                       previous notices.                                 
004600* 19/09/25 vbc - 3.3.00 Version update and builds reset.                  
004700* 09/02/26 vbc - 1.0.00 Taken from py000 & rewritten as pysalc0,          
004800*                       the Salary Calculation batch start-of-run         
004900*                       date-format chaining dropped, param-card          
005000*                       style screen added for work year-month,           
005100*                       threshold, org code & sort request.               
005200* 11/02/26 vbc - 1.0.01 Requested-employee-no field added for the         
005300*                       single-employee enquiry path (optional -          
005400*                       zero means "whole roster").                       
005500*                                                                         
005600******************************************************************        
005700*                                                                         
005800* Copyright Notice.                                                       
005900* ****************                                                        
006000*                                                                         
006100* These files and programs are part of the Applewood Computers            
006200* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026        
006300* and later.  Distributed under the terms of the GNU General Publi        
006400* License, version 3 and later, for personal usage only and that          
006500* includes use within a business but excludes repackaging or resal        
006600*                                                                         
006700******************************************************************        
006800*                                                                         
006900 environment             division.                                        
007000*===============================                                          
007100*                                                                         
007200 copy "envdiv.cob".                                                       
007300 input-output            section.                                         
007400 file-control.                                                            
007500*                                                                         
007600 data                    division.                                        
007700*===============================                                          
007800*                                                                         
007900 file                    section.                                         
008000*------------------------------                                           
008100*                                                                         
008200 working-storage         section.                                         
008300*------------------------------                                           
008400 77  Prog-Name           pic x(16) value "pysalc0 (1.0.01)".              
008500*                                                                         
008600 copy "wscall.cob".                                                       
008700 copy "wsnames.cob".                                                      
008800 copy "wspypr1.cob".                                                      
008900*                                                                         
009000 01  WS-Screen-Data.                                                      
009100     03  WS-Reply            pic x.                                       
009200     03  WS-Numeric-Reply    pic 9(8).                                    
009300     03  filler              pic x(09).                                   
009400 01  WS-Screen-Redef-1   redefines WS-Screen-Data.                        
009500     03  WS-Redef-Reply      pic x.                                       
009600     03  WS-Redef-Digits     pic 9(08).                                   
009700     03  filler              pic x(09).                                   
009800*                                                                         
009900 01  WSA-Date.                                                            
010000     03  WSA-CCYY            pic 9(4).                                    
010100     03  WSA-MM              pic 9(2).                                    
010200     03  WSA-DD              pic 9(2).                                    
010300 01  WSA-Date9           redefines WSA-Date                               
010400                          pic 9(8).                                       
010500*                                                                         
010600 01  WSA-Work-Ym-Entry.                                                   
010700     03  WSA-Work-Ym-Century pic 99.                                      
010800     03  WSA-Work-Ym-Value   pic 9(6).                                    
010900 01  WSA-Work-Ym-Entry9  redefines WSA-Work-Ym-Entry                      
011000                          pic 9(8).                                       
011100*                                                                         
011200 01  Error-Messages.                                                      
011300     03  PY010           pic x(30)                                        
011400         value "PY010 Invalid Work Year-Month".                           
011500     03  PY011           pic x(29)                                        
011600         value "PY011 Invalid Sort Direction".                            
011700     03  PY012           pic x(24)                                        
011800         value "PY012 Invalid Sort Field".                                
011900*                                                                         
012000 procedure  division.                                                     
012100*===============================                                          
012200*                                                                         
012300 AA000-Main.                                                              
012400     display  " "               at 0101 with foreground-color 2           
012500                                            erase eos.                    
012600     display  Prog-Name         at 0101 with foreground-color 2.          
012700     display  "Salary Calculation - Start Of Run"                         
012800                                 at 0133 with foreground-color 2.         
012900*                                                                         
013000     accept   WSA-Date from date YYYYMMDD.                                
013100     move     WSA-Date9 to PY-PR1-Run-Date.                               
013200*                                                                         
013300     perform  AA010-Get-Work-Month  thru AA010-Exit.                      
013400     perform  AA020-Get-Threshold   thru AA020-Exit.                      
013500     perform  AA030-Get-Org-Code    thru AA030-Exit.                      
013600     perform  AA040-Get-Sort-Request thru AA040-Exit.                     
013700     perform  AA050-Get-Emp-No      thru AA050-Exit.                      
013800*                                                                         
013900     call     "PYSALC1" using WS-Calling-Data                             
014000                              PY-Salary-Param-Record                      
014100                              File-Defs.                                  
014200*                                                                         
014300     move     zero to WS-Term-Code.                                       
014400     goback.                                                              
014500*                                                                         
014600 AA010-Get-Work-Month.                                                    
014700     display  "Work Year-Month (YYYYMM)  -  [        ]"                   
014800                                 at 0812 with foreground-color 2.         
014900     accept   WS-Numeric-Reply   at 0842 with foreground-color 3          
015000                                            update.                       
015100     if       WS-Numeric-Reply not > zero                                 
015200              display PY010 at 1012 with foreground-color 4               
015300              go to AA010-Get-Work-Month.                                 
015400     move     WS-Numeric-Reply to WSA-Work-Ym-Entry9.                     
015500     move     WSA-Work-Ym-Value to PY-PR1-Work-Year-Month.                
015600*                                                                         
015700 AA010-Exit.                                                              
015800     exit.                                                                
015900*                                                                         
016000 AA020-Get-Threshold.                                                     
016100     display  "Annual-Plan Threshold Amount - [        ]"                 
016200                                 at 0912 with foreground-color 2.         
016300     accept   WS-Numeric-Reply   at 0946 with foreground-color 3          
016400                                            update.                       
016500     move     WS-Numeric-Reply to PY-PR1-Threshold-Amt.                   
016600*                                                                         
016700 AA020-Exit.                                                              
016800     exit.                                                                
016900*                                                                         
017000 AA030-Get-Org-Code.                                                      
017100     display  "Organization Code For Head-Count - [    ]"                 
017200                                 at 1012 with foreground-color 2.         
017300     accept   PY-PR1-Org-Code    at 1050 with foreground-color 3          
017400                                            update.                       
017500*                                                                         
017600 AA030-Exit.                                                              
017700     exit.                                                                
017800*                                                                         
017900 AA040-Get-Sort-Request.                                                  
018000     display  "Sort Field 0-None 1-Annl Plan 2-Svc Mths - [ ]"            
018100                                 at 1112 with foreground-color 2.         
018200     accept   PY-PR1-Sort-Field  at 1150 with foreground-color 3          
018300                                            update.                       
018400     if       PY-PR1-Sort-Field not = 0 and not = 1 and not = 2           
018500              display PY012 at 1312 with foreground-color 4               
018600              go to AA040-Get-Sort-Request.                               
018700     if       PY-PR1-Sort-Field = zero                                    
018800              go to AA040-Exit.                                           
018900     display  "Sort Direction  A-Ascending D-Descending - [ ]"            
019000                                 at 1212 with foreground-color 2.         
019100     accept   PY-PR1-Sort-Direction at 1258 with foreground-color         
019200                                               update.                    
019300     if       PY-PR1-Sort-Direction not = "A" and not = "D"               
019400              display PY011 at 1312 with foreground-color 4               
019500              go to AA040-Get-Sort-Request.                               
019600*                                                                         
019700 AA040-Exit.                                                              
019800     exit.                                                                
019900*                                                                         
020000 AA050-Get-Emp-No.                                                        
020100     display  "Single Employee No, Zero For Whole Roster - [        ]"    
020200                                 at 1312 with foreground-color 2.         
020300     accept   WS-Numeric-Reply   at 1358 with foreground-color 3          
020400                                            update.                       
020500     move     WS-Numeric-Reply to PY-PR1-Requested-Emp-No.                
020600*                                                                         
020700 AA050-Exit.                                                              
020800     exit.                                                                
020900*                                                                         
