000100*                                                                         
000200*  FD for the Organization master - see wspyorg.cob for the layout        
000300*                                                                         
000400* 04/02/91 vbc - Created.                                                 
000500*                                                                         
000600 fd  PY-Organization-File                                                 
000700     label records are standard.                                          
000800 copy "wspyorg.cob".                                                      
000900*                                                                         
