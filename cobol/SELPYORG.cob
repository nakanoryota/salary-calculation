000100*                                                                         
000200*  Select clause for the Organization master - see fdpyorg.cob/           
000300*   wspyorg.cob for the record layout.                                    
000400*                                                                         
000500* 04/02/91 vbc - Created.                                                 
000600*                                                                         
000700     select PY-Organization-File   assign to "ORGFILE"                    
000800                                    organization is line sequentia        
000900                                    file status  is PY-Org-Status.        
001000*                                                                         
