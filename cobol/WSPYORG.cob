000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Organization     *                               
000500*           Master File                   *                               
000600*     Uses Org-Code as key                *                               
000700*     Small reference file - loaded to    *                               
000800*      table & searched, see wspyres.cob  *                               
000900*                                          *                              
001000*******************************************                               
001100*                                                                         
001200* 04/02/91 vbc - Created, split out of the old dept-code table            
001300*                that used to live inline in pyrgstr.                     
001400* 17/05/96 vbc - Org-Name widened 24 -> 40 chars, Sales wanted            
001500*                full division names on the roster report.                
001600*                                                                         
001700 01  PY-Organization-Record.                                              
001800     03  Org-Code               pic x(4).                                 
001900     03  Org-Name               pic x(40).                                
002000     03  filler                 pic x(10).                                
002100*                                                                         
