000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Py Salary        *                               
000500*     Calculated-Result Work Area         *                               
000600*                                          *                              
000700*  One entry per employee, built by       *                               
000800*   pysalc1's BB030-Calculate-Pay and      *                              
000900*   held in the in-memory roster table    *                               
001000*   for sorting & the roster report.      *                               
001100*   Was the old Pay-Record block before   *                               
001200*   the rewrite for the new monthly       *                               
001300*   salary-batch roster spec.             *                               
001400*                                          *                              
001500*******************************************                               
001600*                                                                         
001700* 29/10/95 vbc - Created, cut down from the old PY-Pay-Record/            
001800*                PY-Pay-Header pair - this run keeps everything           
001900*                in memory, no pay.dat transaction file needed.           
002000* 18/06/04 vbc - Added Res-Service-Months/-Years for the new              
002100*                long-service bonus & roster sort options.                
002200* 02/05/03 vbc - Res-Org-Code carried alongside Res-Org-Name so           
002300*                CC015 can count-by-org without a 2nd master read.        
002400*                                                                         
002500 01  PY-Salary-Result-Record.                                             
002600     03  Res-Emp-No             pic 9(6)       comp.                      
002700     03  Res-Emp-Name           pic x(40).                                
002800     03  Res-Org-Code           pic x(4).                                 
002900     03  Res-Org-Name           pic x(40).                                
003000     03  Res-Allowance          pic 9(7)       comp-3.                    
003100     03  Res-Base-Salary        pic 9(7)       comp-3.                    
003200     03  Res-Standard-Salary    pic 9(7)       comp-3.                    
003300     03  Res-Overtime-Amount    pic 9(7)       comp-3.                    
003400     03  Res-Total-Salary       pic 9(8)       comp-3.                    
003500     03  Res-Deduction          pic 9(7)       comp-3.                    
003600     03  Res-Take-Home          pic s9(8)      comp-3.                    
003700     03  Res-Annual-Plan        pic 9(9)       comp-3.                    
003800     03  Res-Service-Months     binary-long    unsigned.                  
003900     03  Res-Service-Years      binary-short   unsigned.                  
004000     03  filler                 pic x(8).                                 
004100*                                                                         
004200*  Roster table - max 9999 employees held in memory at once.              
004300*                                                                         
004400 01  PY-Salary-Result-Table.                                              
004500     03  PY-Salary-Result-Entry occurs 9999 times                         
004600                                 indexed by Res-Idx, Res-Idx2.            
004700         05  RT-Emp-No             pic 9(6)       comp.                   
004800         05  RT-Emp-Name           pic x(40).                             
004900         05  RT-Org-Code           pic x(4).                              
005000         05  RT-Org-Name           pic x(40).                             
005100         05  RT-Allowance          pic 9(7)       comp-3.                 
005200         05  RT-Base-Salary        pic 9(7)       comp-3.                 
005300         05  RT-Standard-Salary    pic 9(7)       comp-3.                 
005400         05  RT-Overtime-Amount    pic 9(7)       comp-3.                 
005500         05  RT-Total-Salary       pic 9(8)       comp-3.                 
005600         05  RT-Deduction          pic 9(7)       comp-3.                 
005700         05  RT-Take-Home          pic s9(8)      comp-3.                 
005800         05  RT-Annual-Plan        pic 9(9)       comp-3.                 
005900         05  RT-Service-Months     binary-long    unsigned.               
006000         05  RT-Service-Years      binary-short   unsigned.               
006100         05  filler                pic x(8).                              
006200*                                                                         
