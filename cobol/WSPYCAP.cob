000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Capability Grade *                               
000500*           Master File                   *                               
000600*     Uses Cap-Rank as key                *                               
000700*     Small reference file - loaded to    *                               
000800*      table & searched, see wspyres.cob  *                               
000900*                                          *                              
001000*  NB - this is the Capability-Grade pay  *                               
001100*   component master, keyed by the raw    *                               
001200*   rank on file.  It is NOT the same as  *                               
001300*   the fixed PL/PM allowance schedule    *                               
001400*   held in WS in pysalc1 (see BB031).    *                               
001500*                                          *                              
001600*******************************************                               
001700*                                                                         
001800* 04/02/91 vbc - Created alongside wspyorg.cob & wspyrol.cob.             
001900* 30/03/93 vbc - Cap-Amount repacked comp-3, matches role master.         
002000*                                                                         
002100 01  PY-Capability-Record.                                                
002200     03  Cap-Rank               pic xx.                                   
002300     03  Cap-Amount             pic 9(7)  comp-3.                         
002400     03  filler                 pic x(10).                                
002500*                                                                         
