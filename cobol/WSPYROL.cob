000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Role Grade       *                               
000500*           Master File                   *                               
000600*     Uses Role-Rank as key               *                               
000700*     Small reference file - loaded to    *                               
000800*      table & searched, see wspyres.cob  *                               
000900*                                          *                              
001000*******************************************                               
001100*                                                                         
001200* 04/02/91 vbc - Created alongside wspyorg.cob.                           
001300* 12/09/97 vbc - Role-Amount repacked comp-3, was display 9(7).           
001400*                                                                         
001500 01  PY-Role-Record.                                                      
001600     03  Role-Rank              pic xx.                                   
001700     03  Role-Amount            pic 9(7)  comp-3.                         
001800     03  filler                 pic x(10).                                
001900*                                                                         
