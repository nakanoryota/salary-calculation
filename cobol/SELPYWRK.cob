000100*                                                                         
000200*  Select clause for the Monthly Work/Attendance transactions -           
000300*   see fdpywrk.cob/wspywrk.cob for the record layout.                    
000400*                                                                         
000500* 09/03/94 vbc - Created.                                                 
000600*                                                                         
000700     select PY-Work-File   assign to "WRKFILE"                            
000800                            organization is line sequential               
000900                            file status  is PY-Wrk-Status.                
001000*                                                                         
