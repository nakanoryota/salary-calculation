000100*                                                                         
000200*******************************************                               
000300*                                                                         
000400*                                           *                             
000500*  Record Definition For Employee          *                              
000600*           Master File                    *                              
000700*     Uses Emp-No as key                   *                              
000800*                                                                         
000900*  Carries monthly allowance/deduction      *                             
001000*   rates; overtime hours live on the      *                              
001100*   PY-Work-Record (wspywrk.cob) instead.  *                              
001200*                                                                         
001300*******************************************                               
001400*                                                                         
001500* 14/06/86 vbc - Created for Payroll module, Rel 1.                       
001600* 02/09/88 vbc - Added Emp-Role-Rank & Emp-Capability-Rank for            
001700*                the new grading scheme.                                  
001800* 11/01/91 vbc - Emp-Organization added, 4 chars, links to new            
001900*                Organization master (wspyorg.cob).                       
002000* 30/03/93 vbc - Widened money fields to 9(7) to cope with the            
002100*                salary round coming in April.                            
002200* 19/02/99 vbc - Y2K: Emp-Birth-Date & Emp-Join-Date repacked to          
002300*                full CCYYMMDD (comp), 2-digit year fields dropped        
002400* 08/07/02 vbc - Added 88-levels for capability rank PL/PM tests,         
002500*                requested by JS for the manager-overtime rule.           
002600* 21/11/07 vbc - REDEFINES added to break out join date CCYY/MM/DD        
002700*                for the service-duration routine (see pydurmth).         
002800*                                                                         
002900 01  PY-Employee-Record.                                                  
003000     03  Emp-No                 pic 9(6)  comp.                           
003100     03  Emp-Name               pic x(40).                                
003200     03  Emp-Birth-Date         pic 9(8)  comp.                           
003300     03  Emp-Join-Date          pic 9(8)  comp.                           
003400     03  Emp-Join-Date-Brk redefines Emp-Join-Date.                       
003500         05  Emp-Join-CCYY      pic 9(4).                                 
003600         05  Emp-Join-MM        pic 9(2).                                 
003700         05  Emp-Join-DD        pic 9(2).                                 
003800     03  Emp-Organization       pic x(4).                                 
003900     03  Emp-Role-Rank          pic xx.                                   
004000     03  Emp-Capability-Rank    pic xx.                                   
004100         88  Emp-Cap-Rank-PL    value "PL".                               
004200         88  Emp-Cap-Rank-PM    value "PM".                               
004300     03  Emp-Commute-Amount          pic 9(7)  comp-3.                    
004400     03  Emp-Rent-Amount             pic 9(7)  comp-3.                    
004500     03  Emp-Employee-Pension-Amount pic 9(7)  comp-3.                    
004600     03  Emp-Health-Insurance-Amount pic 9(7)  comp-3.                    
004700     03  Emp-Income-Tax-Amount       pic 9(7)  comp-3.                    
004800     03  Emp-Inhabitant-Tax-Amount   pic 9(7)  comp-3.                    
004900     03  Emp-Work-Overtime-1H-Amount pic 9(7)  comp-3.                    
005000     03  filler                      pic x(15).                           
005100*                                                                         
