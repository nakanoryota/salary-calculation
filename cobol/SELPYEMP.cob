000100*                                                                         
000200*  Select clause for the Employee master - see fdpyemp.cob/               
000300*   wspyemp.cob for the record layout.                                    
000400*                                                                         
000500* 29/10/95 vbc - Created.                                                 
000600*                                                                         
000700     select PY-Employee-File   assign to "EMPFILE"                        
000800                                organization is line sequential           
000900                                file status  is PY-Emp-Status.            
001000*                                                                         
