000100*                                                                         
000200*  FD for the Capability-grade master - see wspycap.cob for the           
000300*   layout.                                                               
000400*                                                                         
000500* 04/02/91 vbc - Created.                                                 
000600*                                                                         
000700 fd  PY-Capability-File                                                   
000800     label records are standard.                                          
000900 copy "wspycap.cob".                                                      
001000*                                                                         
