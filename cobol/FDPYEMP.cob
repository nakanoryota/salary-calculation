000100*                                                                         
000200*  FD for the Employee master - see wspyemp.cob for the layout.           
000300*                                                                         
000400* 29/10/95 vbc - Created.                                                 
000500*                                                                         
000600 fd  PY-Employee-File                                                     
000700     label records are standard.                                          
000800 copy "wspyemp.cob".                                                      
000900*                                                                         
