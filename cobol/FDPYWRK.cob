000100*                                                                         
000200*  FD for the Monthly Work/Attendance transactions - see                  
000300*   wspywrk.cob for the layout.                                           
000400*                                                                         
000500* 09/03/94 vbc - Created.                                                 
000600*                                                                         
000700 fd  PY-Work-File                                                         
000800     label records are standard.                                          
000900 copy "wspywrk.cob".                                                      
001000*                                                                         
