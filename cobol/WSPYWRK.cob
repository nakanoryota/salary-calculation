000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Monthly Work /   *                               
000500*         Attendance Transactions         *                               
000600*           File                          *                               
000700*     Uses Wrk-Employee-No +              *                               
000800*          Wrk-Year-Month as key          *                               
000900*                                          *                              
001000*******************************************                               
001100*                                                                         
001200* 09/03/94 vbc - Created - was a flat hours-worked trans file,            
001300*                split by month here to key on Wrk-Year-Month.            
001400* 22/08/01 vbc - Added the 3 extra overtime buckets (late-night,          
001500*                holiday, holiday+late-night) - payroll award chg.        
001600* 06/02/09 vbc - Migration to Open Cobol, repacked comp-3.                
001700*                                                                         
001800 01  PY-Work-Record.                                                      
001900     03  Wrk-Employee-No             pic 9(6)     comp.                   
002000     03  Wrk-Year-Month              pic 9(6)     comp.                   
002100     03  Wrk-Over-Time               pic 9(3)v99  comp-3.                 
002200     03  Wrk-Late-Night-Over-Time    pic 9(3)v99  comp-3.                 
002300     03  Wrk-Holiday-Work-Time       pic 9(3)v99  comp-3.                 
002400     03  Wrk-Holiday-Late-Night-OT   pic 9(3)v99  comp-3.                 
002500     03  filler                      pic x(10).                           
002600*                                                                         
